000100*===============================================================*         
000200* PROGRAM NAME:    BKUPMAN                                                
000300* ORIGINAL AUTHOR: R DELACRUZ                                             
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/94 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION,           
000900*                         VERIFIES THE 12 PRIMARY SCRIPTS ARE             
001000*                         PRESENT BEFORE THE ARCHIVE MOVE RUNS.           
001100* 01/14/99 T OKONKWO      Y2K REVIEW - NO DATE FIELDS IN THIS             
001200*                         PROGRAM, NO CHANGE REQUIRED.                    
001300* 06/30/01 T OKONKWO      ADDED THE DYNAMIC TOUCHPOINT GROWTH             
001400*                         RULE SO FOLDER 2 PYTHON FILES GET A             
001500*                         MANIFEST LINE TOO, REQ 4471.                    
001600*===============================================================*         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.    BKUPMAN.                                                  
001900 AUTHOR.        R DELACRUZ.                                               
002000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002100 DATE-WRITTEN.  03/11/94.                                                 
002200 DATE-COMPILED.                                                           
002300 SECURITY.      NON-CONFIDENTIAL.                                         
002400*===============================================================*         
002500 ENVIRONMENT DIVISION.                                                    
002600*---------------------------------------------------------------*         
002700 CONFIGURATION SECTION.                                                   
002800*---------------------------------------------------------------*         
002900 SOURCE-COMPUTER. IBM-3081.                                               
003000 OBJECT-COMPUTER. IBM-3081.                                               
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300*---------------------------------------------------------------*         
003400 INPUT-OUTPUT SECTION.                                                    
003500*---------------------------------------------------------------*         
003600 FILE-CONTROL.                                                            
003700     SELECT FILE-INVENTORY ASSIGN TO INVDD                                
003800       ORGANIZATION IS SEQUENTIAL                                         
003900       FILE STATUS IS INV-FILE-STATUS.                                    
004000*                                                                         
004100     SELECT BACKUP-MANIFEST ASSIGN TO BCKDD                               
004200       ORGANIZATION IS SEQUENTIAL                                         
004300       FILE STATUS IS BCK-FILE-STATUS.                                    
004400*===============================================================*         
004500 DATA DIVISION.                                                           
004600*---------------------------------------------------------------*         
004700 FILE SECTION.                                                            
004800*---------------------------------------------------------------*         
004900 FD  FILE-INVENTORY                                                       
005000     RECORDING MODE IS F                                                  
005100     LABEL RECORDS ARE STANDARD.                                          
005200 COPY INVFILE.                                                            
005300*---------------------------------------------------------------*         
005400 FD  BACKUP-MANIFEST                                                      
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE STANDARD.                                          
005700 COPY BCKFILE.                                                            
005800*---------------------------------------------------------------*         
005900 WORKING-STORAGE SECTION.                                                 
006000*---------------------------------------------------------------*         
006100 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006200     05  INV-FILE-STATUS          PIC X(02) VALUE '00'.                   
006300         88  INV-FILE-OK                VALUE '00'.                       
006400     05  BCK-FILE-STATUS          PIC X(02) VALUE '00'.                   
006500         88  BCK-FILE-OK                VALUE '00'.                       
006600     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.                    
006700         88  END-OF-FILE                VALUE 'Y'.                        
006800     05  WS-LOOKUP-FOUND-SW       PIC X(01) VALUE 'N'.                    
006900         88  WS-LOOKUP-FOUND             VALUE 'Y'.                       
007000*---------------------------------------------------------------*         
007100 01  WS-TODAY-AREA.                                                       
007200     05  WS-TODAY                 PIC 9(06).                              
007300     05  WS-TODAY-R REDEFINES WS-TODAY.                                   
007400         10  WS-TODAY-YY          PIC 9(02).                              
007500         10  WS-TODAY-MM          PIC 9(02).                              
007600         10  WS-TODAY-DD          PIC 9(02).                              
007700*---------------------------------------------------------------*         
007800 01  WS-NAME-WORK-AREA.                                                   
007900     05  WS-NAME-LEN              PIC S9(4) COMP VALUE 0.                 
008000     05  WS-TABLE-IDX             PIC S9(4) COMP VALUE 0.                 
008100*---------------------------------------------------------------*         
008200 01  WS-CONTROL-TOTALS.                                                   
008300     05  WS-BACKED-UP-CNT         PIC S9(4) COMP VALUE 0.                 
008400     05  WS-ERROR-CNT             PIC S9(4) COMP VALUE 0.                 
008500*---------------------------------------------------------------*         
008600 01  WS-REPORT-FIELDS.                                                    
008700     05  WS-BACKED-UP-ED          PIC ZZZ9.                               
008800     05  WS-ERROR-ED              PIC ZZZ9.                               
008900*===============================================================*         
009000 PROCEDURE DIVISION.                                                      
009100*---------------------------------------------------------------*         
009200 0000-MAIN-PROCESSING.                                                    
009300*---------------------------------------------------------------*         
009400     PERFORM 1000-OPEN-FILES.                                             
009500     PERFORM 8000-READ-INVENTORY-FILE.                                    
009600     PERFORM 2000-SCAN-INVENTORY-FILE                                     
009700         UNTIL END-OF-FILE.                                               
009800     PERFORM 3000-WRITE-MANIFEST                                          
009900         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
010000         UNTIL WS-TABLE-IDX > WS-BACKUP-LIST-COUNT.                       
010100     PERFORM 9000-PRINT-TOTALS.                                           
010200     PERFORM 3900-CLOSE-FILES.                                            
010300     GOBACK.                                                              
010400*---------------------------------------------------------------*         
010500 1000-OPEN-FILES.                                                         
010600*---------------------------------------------------------------*         
010700     OPEN INPUT  FILE-INVENTORY                                           
010800          OUTPUT BACKUP-MANIFEST.                                         
010900     ACCEPT WS-TODAY FROM DATE.                                           
011000     PERFORM 1100-LOAD-STATIC-LIST                                        
011100         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
011200         UNTIL WS-TABLE-IDX > 12.                                         
011300*---------------------------------------------------------------*         
011400 1100-LOAD-STATIC-LIST.                                                   
011500*---------------------------------------------------------------*         
011600     MOVE SB-FOLDER-CODE (WS-TABLE-IDX)                                   
011700         TO BL-FOLDER-CODE (WS-TABLE-IDX).                                
011800     MOVE SB-FILE-NAME (WS-TABLE-IDX)                                     
011900         TO BL-FILE-NAME (WS-TABLE-IDX).                                  
012000     MOVE 'N' TO BL-PRESENT-SW (WS-TABLE-IDX).                            
012100*---------------------------------------------------------------*         
012200 2000-SCAN-INVENTORY-FILE.                                                
012300*---------------------------------------------------------------*         
012400     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                                      
012500     IF FI-IS-A-FILE                                                      
012600         PERFORM 2100-MARK-STATIC-ENTRY                                   
012700             VARYING WS-TABLE-IDX FROM 1 BY 1                             
012800             UNTIL WS-TABLE-IDX > WS-BACKUP-LIST-COUNT                    
012900                 OR WS-LOOKUP-FOUND                                       
013000         IF NOT WS-LOOKUP-FOUND AND FI-FOLDER-TOUCHPOINT                  
013100             PERFORM 2200-CHECK-TOUCHPOINT-PY                             
013200         END-IF                                                           
013300     END-IF.                                                              
013400     PERFORM 8000-READ-INVENTORY-FILE.                                    
013500*---------------------------------------------------------------*         
013600 2100-MARK-STATIC-ENTRY.                                                  
013700*---------------------------------------------------------------*         
013800     IF FI-FOLDER-CODE = BL-FOLDER-CODE (WS-TABLE-IDX)                    
013900         AND FI-FILE-NAME = BL-FILE-NAME (WS-TABLE-IDX)                   
014000         SET BL-PRESENT (WS-TABLE-IDX) TO TRUE                            
014100         SET WS-LOOKUP-FOUND TO TRUE                                      
014200     END-IF.                                                              
014300*---------------------------------------------------------------*         
014400 2200-CHECK-TOUCHPOINT-PY.                                                
014500*---------------------------------------------------------------*         
014600     PERFORM 2900-FIND-NAME-LENGTH.                                       
014700     IF WS-NAME-LEN NOT < 3                                               
014800         IF FI-FILE-NAME (WS-NAME-LEN - 2 : 3) = '.py'                    
014900             ADD 1 TO WS-BACKUP-LIST-COUNT                                
015000             MOVE WS-BACKUP-LIST-COUNT TO WS-TABLE-IDX                    
015100             MOVE '2'          TO BL-FOLDER-CODE (WS-TABLE-IDX)           
015200             MOVE FI-FILE-NAME TO BL-FILE-NAME   (WS-TABLE-IDX)           
015300             SET BL-PRESENT (WS-TABLE-IDX) TO TRUE                        
015400         END-IF                                                           
015500     END-IF.                                                              
015600*---------------------------------------------------------------*         
015700 2900-FIND-NAME-LENGTH.                                                   
015800*---------------------------------------------------------------*         
015900     MOVE 60 TO WS-NAME-LEN.                                              
016000     PERFORM 2901-BACK-UP-OVER-TRAILING-SPACE                             
016100         UNTIL WS-NAME-LEN = 0                                            
016200         OR FI-FILE-NAME (WS-NAME-LEN : 1) NOT = SPACE.                   
016300*---------------------------------------------------------------*         
016400 2901-BACK-UP-OVER-TRAILING-SPACE.                                        
016500*---------------------------------------------------------------*         
016600     SUBTRACT 1 FROM WS-NAME-LEN.                                         
016700*---------------------------------------------------------------*         
016800 3000-WRITE-MANIFEST.                                                     
016900*---------------------------------------------------------------*         
017000     MOVE BL-FOLDER-CODE (WS-TABLE-IDX) TO BM-FOLDER-CODE.                
017100     MOVE BL-FILE-NAME   (WS-TABLE-IDX) TO BM-FILE-NAME.                  
017200     IF BL-PRESENT (WS-TABLE-IDX)                                         
017300         MOVE 'BACKED-UP' TO BM-STATUS                                    
017400         ADD 1 TO WS-BACKED-UP-CNT                                        
017500     ELSE                                                                 
017600         MOVE 'NOT-FOUND' TO BM-STATUS                                    
017700         ADD 1 TO WS-ERROR-CNT                                            
017800     END-IF.                                                              
017900     WRITE BACKUP-MANIFEST-RECORD.                                        
018000*---------------------------------------------------------------*         
018100 3900-CLOSE-FILES.                                                        
018200*---------------------------------------------------------------*         
018300     CLOSE FILE-INVENTORY                                                 
018400           BACKUP-MANIFEST.                                               
018500*---------------------------------------------------------------*         
018600 8000-READ-INVENTORY-FILE.                                                
018700*---------------------------------------------------------------*         
018800     READ FILE-INVENTORY                                                  
018900         AT END MOVE 'Y' TO END-OF-FILE-SW                                
019000     END-READ.                                                            
019100*---------------------------------------------------------------*         
019200 9000-PRINT-TOTALS.                                                       
019300*---------------------------------------------------------------*         
019400     MOVE WS-BACKED-UP-CNT TO WS-BACKED-UP-ED.                            
019500     MOVE WS-ERROR-CNT     TO WS-ERROR-ED.                                
019600     DISPLAY '*===============================================*'.         
019700     DISPLAY '* BKUPMAN - BACKUP MANIFEST SUMMARY              *'.        
019800     DISPLAY '*===============================================*'.         
019900     DISPLAY '  FILES BACKED UP ........ ' WS-BACKED-UP-ED.               
020000     DISPLAY '  ERRORS ................. ' WS-ERROR-ED.                   
020100     DISPLAY '*===============================================*'.         
