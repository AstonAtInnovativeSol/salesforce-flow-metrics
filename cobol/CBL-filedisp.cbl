000100*===============================================================*         
000200* PROGRAM NAME:    FILEDISP                                               
000300* ORIGINAL AUTHOR: R DELACRUZ                                             
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/11/94 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION,           
000900*                         RULES K01 THRU L01.                             
001000* 09/02/98 R DELACRUZ     ADDED LIVE-CONFIG, LIVE-DOCS AND THE            
001100*                         LIVE-OUTPUT WILDCARD RULES (L02-L04),           
001200*                         CHAINED BEHIND L01.                             
001300* 01/14/99 T OKONKWO      Y2K REVIEW - ACCEPT FROM DATE RETURNS A         
001400*                         TWO DIGIT YEAR, NO CENTURY WINDOW USED          
001500*                         ANYWHERE IN THIS PROGRAM, NO CHANGE             
001600*                         REQUIRED.                                       
001700* 06/30/01 T OKONKWO      ADDED THE HISTORICAL PATTERN TABLE (H05)        
001800*                         AND THE NOT-MAIN-VERSION LIST, RULE H04,        
001900*                         PLUS THE H06-H09 CHAIN, REQ 4471.               
002000* 02/20/02 T OKONKWO      ADDED THE SKIPPED-HID DISPOSITION SO            
002100*                         HIDDEN-FILE SKIPS STILL SHOW UP ON THE          
002200*                         MANIFEST FOR AUDIT, REQ 4625.                   
002300* 03/15/02 R DELACRUZ     CHANGED THE H01-H08 CHAIN FROM EIGHT            
002400*                         SEPARATE PERFORMS TO ONE PERFORM THRU           
002500*                         SO THE RULE ORDER IS OBVIOUS FROM THE           
002600*                         CODE ITSELF, REQ 4625.                          
002700*===============================================================*         
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID.    FILEDISP.                                                 
003000 AUTHOR.        R DELACRUZ.                                               
003100 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
003200 DATE-WRITTEN.  03/11/94.                                                 
003300 DATE-COMPILED.                                                           
003400 SECURITY.      NON-CONFIDENTIAL.                                         
003500*===============================================================*         
003600 ENVIRONMENT DIVISION.                                                    
003700*---------------------------------------------------------------*         
003800 CONFIGURATION SECTION.                                                   
003900*---------------------------------------------------------------*         
004000 SOURCE-COMPUTER. IBM-3081.                                               
004100 OBJECT-COMPUTER. IBM-3081.                                               
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400*---------------------------------------------------------------*         
004500 INPUT-OUTPUT SECTION.                                                    
004600*---------------------------------------------------------------*         
004700 FILE-CONTROL.                                                            
004800     SELECT FILE-INVENTORY ASSIGN TO INVDD                                
004900       ORGANIZATION IS SEQUENTIAL                                         
005000       FILE STATUS IS INV-FILE-STATUS.                                    
005100*                                                                         
005200     SELECT DISPOSITION-FILE ASSIGN TO DISDD                              
005300       ORGANIZATION IS SEQUENTIAL                                         
005400       FILE STATUS IS DIS-FILE-STATUS.                                    
005500*===============================================================*         
005600 DATA DIVISION.                                                           
005700*---------------------------------------------------------------*         
005800 FILE SECTION.                                                            
005900*---------------------------------------------------------------*         
006000 FD  FILE-INVENTORY                                                       
006100     RECORDING MODE IS F                                                  
006200     LABEL RECORDS ARE STANDARD.                                          
006300 COPY INVFILE.                                                            
006400*---------------------------------------------------------------*         
006500 FD  DISPOSITION-FILE                                                     
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD.                                          
006800 COPY DISPFILE.                                                           
006900*---------------------------------------------------------------*         
007000 WORKING-STORAGE SECTION.                                                 
007100*---------------------------------------------------------------*         
007200 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
007300     05  INV-FILE-STATUS          PIC X(02) VALUE '00'.                   
007400         88  INV-FILE-OK                VALUE '00'.                       
007500     05  DIS-FILE-STATUS          PIC X(02) VALUE '00'.                   
007600         88  DIS-FILE-OK                VALUE '00'.                       
007700     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.                    
007800         88  END-OF-FILE                VALUE 'Y'.                        
007900     05  MATCH-FOUND-SW           PIC X(01) VALUE 'N'.                    
008000         88  MATCH-FOUND                VALUE 'Y'.                        
008100     05  WS-LOOKUP-FOUND-SW       PIC X(01) VALUE 'N'.                    
008200         88  WS-LOOKUP-FOUND             VALUE 'Y'.                       
008300     05  WS-PATTERN-MATCH-SW      PIC X(01) VALUE 'N'.                    
008400         88  WS-PATTERN-MATCHED          VALUE 'Y'.                       
008500*---------------------------------------------------------------*         
008600 01  WS-TODAY-AREA.                                                       
008700     05  WS-TODAY                 PIC 9(06).                              
008800     05  WS-TODAY-R REDEFINES WS-TODAY.                                   
008900         10  WS-TODAY-YY          PIC 9(02).                              
009000         10  WS-TODAY-MM          PIC 9(02).                              
009100         10  WS-TODAY-DD          PIC 9(02).                              
009200*---------------------------------------------------------------*         
009300 01  WS-NAME-WORK-AREA.                                                   
009400     05  WS-NAME-LEN              PIC S9(4) COMP VALUE 0.                 
009500     05  WS-HIT-COUNT             PIC S9(4) COMP VALUE 0.                 
009600     05  WS-TABLE-IDX             PIC S9(4) COMP VALUE 0.                 
009700     05  WS-START-POS             PIC S9(4) COMP VALUE 0.                 
009800     05  WS-CHECK-LEN             PIC S9(4) COMP VALUE 0.                 
009900     05  WS-PATTERN-TOTAL-LEN     PIC S9(4) COMP VALUE 0.                 
010000     05  WS-MATCHED-RULE-ID       PIC X(04) VALUE SPACE.                  
010100*---------------------------------------------------------------*         
010200 01  WS-PATTERN-WORK-AREA.                                                
010300     05  WS-PATTERN-IS-WILDCARD   PIC X(01).                              
010400     05  WS-PATTERN-PREFIX        PIC X(30).                              
010500     05  WS-PATTERN-PREFIX-LEN    PIC S9(2) COMP.                         
010600     05  WS-PATTERN-SUFFIX        PIC X(20).                              
010700     05  WS-PATTERN-SUFFIX-LEN    PIC S9(2) COMP.                         
010800     05  WS-PREFIX-OK-SW          PIC X(01).                              
010900     05  WS-SUFFIX-OK-SW          PIC X(01).                              
011000*---------------------------------------------------------------*         
011100 01  WS-CONTROL-TOTALS.                                                   
011200     05  WS-MOVED-LIVE-CNT        PIC S9(4) COMP VALUE 0.                 
011300     05  WS-MOVED-HIST-CNT        PIC S9(4) COMP VALUE 0.                 
011400     05  WS-KEPT-ROOT-CNT         PIC S9(4) COMP VALUE 0.                 
011500     05  WS-ERROR-CNT             PIC S9(4) COMP VALUE 0.                 
011600*---------------------------------------------------------------*         
011700 01  WS-REPORT-FIELDS.                                                    
011800     05  WS-MOVED-LIVE-ED         PIC ZZZ9.                               
011900     05  WS-MOVED-HIST-ED         PIC ZZZ9.                               
012000     05  WS-KEPT-ROOT-ED          PIC ZZZ9.                               
012100     05  WS-ERROR-ED              PIC ZZZ9.                               
012200 COPY RULETBL.                                                            
012300*===============================================================*         
012400 PROCEDURE DIVISION.                                                      
012500*---------------------------------------------------------------*         
012600 0000-MAIN-PROCESSING.                                                    
012700*---------------------------------------------------------------*         
012800     PERFORM 1000-OPEN-FILES.                                             
012900     PERFORM 8000-READ-INVENTORY-FILE.                                    
013000     PERFORM 2000-PROCESS-INVENTORY-FILE                                  
013100         UNTIL END-OF-FILE.                                               
013200     PERFORM 9000-PRINT-TOTALS.                                           
013300     PERFORM 3000-CLOSE-FILES.                                            
013400     GOBACK.                                                              
013500*---------------------------------------------------------------*         
013600 1000-OPEN-FILES.                                                         
013700*---------------------------------------------------------------*         
013800     OPEN INPUT  FILE-INVENTORY                                           
013900          OUTPUT DISPOSITION-FILE.                                        
014000     ACCEPT WS-TODAY FROM DATE.                                           
014100     PERFORM 1100-LOAD-LIVE-OUTPUT-TABLE.                                 
014200     PERFORM 1200-LOAD-HIST-PATTERN-TABLE.                                
014300*---------------------------------------------------------------*         
014400 1100-LOAD-LIVE-OUTPUT-TABLE.                                             
014500*---------------------------------------------------------------*         
014600     MOVE 'Y'                 TO WC-IS-WILDCARD (1).                      
014700     MOVE SPACE                TO WC-PREFIX (1).                          
014800     MOVE 0                    TO WC-PREFIX-LEN (1).                      
014900     MOVE '_latest.html'       TO WC-SUFFIX (1).                          
015000     MOVE 12                   TO WC-SUFFIX-LEN (1).                      
015100     MOVE 'Y'                 TO WC-IS-WILDCARD (2).                      
015200     MOVE SPACE                TO WC-PREFIX (2).                          
015300     MOVE 0                    TO WC-PREFIX-LEN (2).                      
015400     MOVE '_history.json'      TO WC-SUFFIX (2).                          
015500     MOVE 13                   TO WC-SUFFIX-LEN (2).                      
015600     MOVE 'Y'                 TO WC-IS-WILDCARD (3).                      
015700     MOVE 'exec_pipeline_dashboard'                                       
015800                                TO WC-PREFIX (3).                         
015900     MOVE 23                   TO WC-PREFIX-LEN (3).                      
016000     MOVE '.html'               TO WC-SUFFIX (3).                         
016100     MOVE 5                    TO WC-SUFFIX-LEN (3).                      
016200     MOVE 'Y'                 TO WC-IS-WILDCARD (4).                      
016300     MOVE 'flow_slack_metrics' TO WC-PREFIX (4).                          
016400     MOVE 18                   TO WC-PREFIX-LEN (4).                      
016500     MOVE '.html'               TO WC-SUFFIX (4).                         
016600     MOVE 5                    TO WC-SUFFIX-LEN (4).                      
016700*---------------------------------------------------------------*         
016800 1200-LOAD-HIST-PATTERN-TABLE.                                            
016900*---------------------------------------------------------------*         
017000     MOVE 'N' TO HP-IS-WILDCARD (1).                                      
017100     MOVE 'BocaLive.py' TO HP-PREFIX (1).                                 
017200     MOVE 11 TO HP-PREFIX-LEN (1).                                        
017300     MOVE 'N' TO HP-IS-WILDCARD (2).                                      
017400     MOVE 'BocaSalesMotion.py' TO HP-PREFIX (2).                          
017500     MOVE 18 TO HP-PREFIX-LEN (2).                                        
017600     MOVE 'Y' TO HP-IS-WILDCARD (3).                                      
017700     MOVE 'CriticalMetrics' TO HP-PREFIX (3).                             
017800     MOVE 15 TO HP-PREFIX-LEN (3).                                        
017900     MOVE '.py' TO HP-SUFFIX (3).                                         
018000     MOVE 3 TO HP-SUFFIX-LEN (3).                                         
018100     MOVE 'Y' TO HP-IS-WILDCARD (4).                                      
018200     MOVE 'TheDaily' TO HP-PREFIX (4).                                    
018300     MOVE 8 TO HP-PREFIX-LEN (4).                                         
018400     MOVE '.py' TO HP-SUFFIX (4).                                         
018500     MOVE 3 TO HP-SUFFIX-LEN (4).                                         
018600     MOVE 'N' TO HP-IS-WILDCARD (5).                                      
018700     MOVE 'complete_pipeline_analysis.py' TO HP-PREFIX (5).               
018800     MOVE 29 TO HP-PREFIX-LEN (5).                                        
018900     MOVE 'N' TO HP-IS-WILDCARD (6).                                      
019000     MOVE 'critical3.py' TO HP-PREFIX (6).                                
019100     MOVE 12 TO HP-PREFIX-LEN (6).                                        
019200     MOVE 'N' TO HP-IS-WILDCARD (7).                                      
019300     MOVE 'detailed_discrepancy_analysis.py' TO HP-PREFIX (7).            
019400     MOVE 32 TO HP-PREFIX-LEN (7).                                        
019500     MOVE 'N' TO HP-IS-WILDCARD (8).                                      
019600     MOVE 'diagnose_pipeline_discrepancy.py' TO HP-PREFIX (8).            
019700     MOVE 32 TO HP-PREFIX-LEN (8).                                        
019800     MOVE 'N' TO HP-IS-WILDCARD (9).                                      
019900     MOVE 'highlevel.py' TO HP-PREFIX (9).                                
020000     MOVE 12 TO HP-PREFIX-LEN (9).                                        
020100     MOVE 'N' TO HP-IS-WILDCARD (10).                                     
020200     MOVE 'investigate_remaining_discrepancy.py'                          
020300                                TO HP-PREFIX (10).                        
020400     MOVE 36 TO HP-PREFIX-LEN (10).                                       
020500     MOVE 'Y' TO HP-IS-WILDCARD (11).                                     
020600     MOVE 'merge' TO HP-PREFIX (11).                                      
020700     MOVE 5 TO HP-PREFIX-LEN (11).                                        
020800     MOVE '.py' TO HP-SUFFIX (11).                                        
020900     MOVE 3 TO HP-SUFFIX-LEN (11).                                        
021000     MOVE 'N' TO HP-IS-WILDCARD (12).                                     
021100     MOVE 'pipeline_analysis_viewer.py' TO HP-PREFIX (12).                
021200     MOVE 27 TO HP-PREFIX-LEN (12).                                       
021300     MOVE 'N' TO HP-IS-WILDCARD (13).                                     
021400     MOVE 'report_based_analysis.py' TO HP-PREFIX (13).                   
021500     MOVE 24 TO HP-PREFIX-LEN (13).                                       
021600     MOVE 'N' TO HP-IS-WILDCARD (14).                                     
021700     MOVE 'stagefixavg.py' TO HP-PREFIX (14).                             
021800     MOVE 14 TO HP-PREFIX-LEN (14).                                       
021900     MOVE 'Y' TO HP-IS-WILDCARD (15).                                     
022000     MOVE 'test_' TO HP-PREFIX (15).                                      
022100     MOVE 5 TO HP-PREFIX-LEN (15).                                        
022200     MOVE '.py' TO HP-SUFFIX (15).                                        
022300     MOVE 3 TO HP-SUFFIX-LEN (15).                                        
022400     MOVE 'N' TO HP-IS-WILDCARD (16).                                     
022500     MOVE 'trailingProfServ.py' TO HP-PREFIX (16).                        
022600     MOVE 19 TO HP-PREFIX-LEN (16).                                       
022700     MOVE 'N' TO HP-IS-WILDCARD (17).                                     
022800     MOVE 'ultimate2.py' TO HP-PREFIX (17).                               
022900     MOVE 11 TO HP-PREFIX-LEN (17).                                       
023000     MOVE 'N' TO HP-IS-WILDCARD (18).                                     
023100     MOVE 'upload_to_github.py' TO HP-PREFIX (18).                        
023200     MOVE 19 TO HP-PREFIX-LEN (18).                                       
023300     MOVE 'N' TO HP-IS-WILDCARD (19).                                     
023400     MOVE 'organize_for_github.py' TO HP-PREFIX (19).                     
023500     MOVE 22 TO HP-PREFIX-LEN (19).                                       
023600     MOVE 'N' TO HP-IS-WILDCARD (20).                                     
023700     MOVE 'config.py' TO HP-PREFIX (20).                                  
023800     MOVE 9 TO HP-PREFIX-LEN (20).                                        
023900     MOVE 'N' TO HP-IS-WILDCARD (21).                                     
024000     MOVE 'config_utils.py' TO HP-PREFIX (21).                            
024100     MOVE 15 TO HP-PREFIX-LEN (21).                                       
024200     MOVE 'N' TO HP-IS-WILDCARD (22).                                     
024300     MOVE 'logging_config.py' TO HP-PREFIX (22).                          
024400     MOVE 17 TO HP-PREFIX-LEN (22).                                       
024500     MOVE 'N' TO HP-IS-WILDCARD (23).                                     
024600     MOVE 'security.py' TO HP-PREFIX (23).                                
024700     MOVE 11 TO HP-PREFIX-LEN (23).                                       
024800     MOVE 'N' TO HP-IS-WILDCARD (24).                                     
024900     MOVE 'sf_utils.py' TO HP-PREFIX (24).                                
025000     MOVE 11 TO HP-PREFIX-LEN (24).                                       
025100     MOVE 'N' TO HP-IS-WILDCARD (25).                                     
025200     MOVE 'date_utils.py' TO HP-PREFIX (25).                              
025300     MOVE 13 TO HP-PREFIX-LEN (25).                                       
025400     MOVE 'N' TO HP-IS-WILDCARD (26).                                     
025500     MOVE 'correct_query_match_sfdc.py' TO HP-PREFIX (26).                
025600     MOVE 27 TO HP-PREFIX-LEN (26).                                       
025700*---------------------------------------------------------------*         
025800 2000-PROCESS-INVENTORY-FILE.                                             
025900*---------------------------------------------------------------*         
026000     PERFORM 2900-FIND-NAME-LENGTH.                                       
026100     PERFORM 2100-CHECK-KEEP-ROOT.                                        
026200     EVALUATE TRUE                                                        
026300         WHEN MATCH-FOUND                                                 
026400             MOVE 'KEEP-ROOT'     TO DR-DISPOSITION                       
026500             MOVE WS-MATCHED-RULE-ID TO DR-RULE-ID                        
026600             ADD 1 TO WS-KEPT-ROOT-CNT                                    
026700         WHEN FI-HIDDEN-YES                                               
026800                 AND FI-FILE-NAME NOT = '.gitignore'                      
026900                 AND FI-FILE-NAME NOT = '.github'                         
027000             MOVE 'SKIPPED-HID'   TO DR-DISPOSITION                       
027100             MOVE 'K02'           TO DR-RULE-ID                           
027200         WHEN FI-IS-A-FILE                                                
027300             PERFORM 2300-CHECK-LIVE-RULES                                
027400             IF MATCH-FOUND                                               
027500                 MOVE 'LIVE'          TO DR-DISPOSITION                   
027600                 MOVE WS-MATCHED-RULE-ID TO DR-RULE-ID                    
027700                 ADD 1 TO WS-MOVED-LIVE-CNT                               
027800             ELSE                                                         
027900                 PERFORM 2401-CHECK-H01-THRU-H08                          
028000                 IF NOT MATCH-FOUND                                       
028100                     SET MATCH-FOUND TO TRUE                              
028200                     MOVE 'H09'       TO WS-MATCHED-RULE-ID               
028300                 END-IF                                                   
028400                 MOVE 'HISTORICAL'    TO DR-DISPOSITION                   
028500                 MOVE WS-MATCHED-RULE-ID TO DR-RULE-ID                    
028600                 ADD 1 TO WS-MOVED-HIST-CNT                               
028700             END-IF                                                       
028800         WHEN OTHER                                                       
028900             PERFORM 2401-CHECK-H01-THRU-H08                              
029000             IF MATCH-FOUND                                               
029100                 MOVE 'HISTORICAL'    TO DR-DISPOSITION                   
029200                 MOVE WS-MATCHED-RULE-ID TO DR-RULE-ID                    
029300                 ADD 1 TO WS-MOVED-HIST-CNT                               
029400             ELSE                                                         
029500                 MOVE 'UNCATEGORZD'   TO DR-DISPOSITION                   
029600                 MOVE SPACE            TO DR-RULE-ID                      
029700                 ADD 1 TO WS-KEPT-ROOT-CNT                                
029800             END-IF                                                       
029900     END-EVALUATE.                                                        
030000     MOVE FI-FILE-NAME TO DR-FILE-NAME.                                   
030100     WRITE DISPOSITION-RECORD.                                            
030200     PERFORM 8000-READ-INVENTORY-FILE.                                    
030300*---------------------------------------------------------------*         
030400 2100-CHECK-KEEP-ROOT.                                                    
030500*---------------------------------------------------------------*         
030600     MOVE 'N' TO MATCH-FOUND-SW.                                          
030700     PERFORM 2101-TEST-KEEP-ROOT-ENTRY                                    
030800         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
030900         UNTIL WS-TABLE-IDX > 7 OR MATCH-FOUND.                           
031000     IF MATCH-FOUND                                                       
031100         MOVE 'K01' TO WS-MATCHED-RULE-ID                                 
031200     END-IF.                                                              
031300*---------------------------------------------------------------*         
031400 2101-TEST-KEEP-ROOT-ENTRY.                                               
031500*---------------------------------------------------------------*         
031600     IF FI-FILE-NAME = KEEP-ROOT-ENTRY (WS-TABLE-IDX)                     
031700         SET MATCH-FOUND TO TRUE                                          
031800     END-IF.                                                              
031900*---------------------------------------------------------------*         
032000 2300-CHECK-LIVE-RULES.                                                   
032100*---------------------------------------------------------------*         
032200     PERFORM 2310-SEARCH-LIVE-SCRIPTS.                                    
032300     IF WS-LOOKUP-FOUND                                                   
032400         SET MATCH-FOUND TO TRUE                                          
032500         MOVE 'L01' TO WS-MATCHED-RULE-ID                                 
032600     ELSE                                                                 
032700         PERFORM 2320-SEARCH-LIVE-CONFIG                                  
032800         IF WS-LOOKUP-FOUND                                               
032900             SET MATCH-FOUND TO TRUE                                      
033000             MOVE 'L02' TO WS-MATCHED-RULE-ID                             
033100         ELSE                                                             
033200             PERFORM 2330-SEARCH-LIVE-DOCS                                
033300             IF WS-LOOKUP-FOUND                                           
033400                 SET MATCH-FOUND TO TRUE                                  
033500                 MOVE 'L03' TO WS-MATCHED-RULE-ID                         
033600             ELSE                                                         
033700                 PERFORM 2340-CHECK-LIVE-OUTPUT                           
033800                 IF NOT MATCH-FOUND                                       
033900                     IF FI-IN-GITHUB-DIR-YES                              
034000                         SET MATCH-FOUND TO TRUE                          
034100                         MOVE 'L05' TO WS-MATCHED-RULE-ID                 
034200                     END-IF                                               
034300                 END-IF                                                   
034400             END-IF                                                       
034500         END-IF                                                           
034600     END-IF.                                                              
034700*---------------------------------------------------------------*         
034800 2310-SEARCH-LIVE-SCRIPTS.                                                
034900*---------------------------------------------------------------*         
035000     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                                      
035100     PERFORM 2311-TEST-LIVE-SCRIPTS-ENTRY                                 
035200         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
035300         UNTIL WS-TABLE-IDX > 13 OR WS-LOOKUP-FOUND.                      
035400*---------------------------------------------------------------*         
035500 2311-TEST-LIVE-SCRIPTS-ENTRY.                                            
035600*---------------------------------------------------------------*         
035700     IF FI-FILE-NAME = LIVE-SCRIPTS-ENTRY (WS-TABLE-IDX)                  
035800         SET WS-LOOKUP-FOUND TO TRUE                                      
035900     END-IF.                                                              
036000*---------------------------------------------------------------*         
036100 2320-SEARCH-LIVE-CONFIG.                                                 
036200*---------------------------------------------------------------*         
036300     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                                      
036400     PERFORM 2321-TEST-LIVE-CONFIG-ENTRY                                  
036500         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
036600         UNTIL WS-TABLE-IDX > 4 OR WS-LOOKUP-FOUND.                       
036700*---------------------------------------------------------------*         
036800 2321-TEST-LIVE-CONFIG-ENTRY.                                             
036900*---------------------------------------------------------------*         
037000     IF FI-FILE-NAME = LIVE-CONFIG-ENTRY (WS-TABLE-IDX)                   
037100         SET WS-LOOKUP-FOUND TO TRUE                                      
037200     END-IF.                                                              
037300*---------------------------------------------------------------*         
037400 2330-SEARCH-LIVE-DOCS.                                                   
037500*---------------------------------------------------------------*         
037600     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                                      
037700     PERFORM 2331-TEST-LIVE-DOCS-ENTRY                                    
037800         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
037900         UNTIL WS-TABLE-IDX > 13 OR WS-LOOKUP-FOUND.                      
038000*---------------------------------------------------------------*         
038100 2331-TEST-LIVE-DOCS-ENTRY.                                               
038200*---------------------------------------------------------------*         
038300     IF FI-FILE-NAME = LIVE-DOCS-ENTRY (WS-TABLE-IDX)                     
038400         SET WS-LOOKUP-FOUND TO TRUE                                      
038500     END-IF.                                                              
038600*---------------------------------------------------------------*         
038700 2340-CHECK-LIVE-OUTPUT.                                                  
038800*---------------------------------------------------------------*         
038900     MOVE 'N' TO MATCH-FOUND-SW.                                          
039000     PERFORM 2341-TEST-LIVE-OUTPUT-ENTRY                                  
039100         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
039200         UNTIL WS-TABLE-IDX > 4 OR MATCH-FOUND.                           
039300     IF MATCH-FOUND                                                       
039400         MOVE 'L04' TO WS-MATCHED-RULE-ID                                 
039500     END-IF.                                                              
039600*---------------------------------------------------------------*         
039700 2341-TEST-LIVE-OUTPUT-ENTRY.                                             
039800*---------------------------------------------------------------*         
039900     MOVE WC-IS-WILDCARD (WS-TABLE-IDX) TO WS-PATTERN-IS-WILDCARD.        
040000     MOVE WC-PREFIX      (WS-TABLE-IDX) TO WS-PATTERN-PREFIX.             
040100     MOVE WC-PREFIX-LEN  (WS-TABLE-IDX) TO WS-PATTERN-PREFIX-LEN.         
040200     MOVE WC-SUFFIX      (WS-TABLE-IDX) TO WS-PATTERN-SUFFIX.             
040300     MOVE WC-SUFFIX-LEN  (WS-TABLE-IDX) TO WS-PATTERN-SUFFIX-LEN.         
040400     PERFORM 2900-MATCH-PATTERN-ENTRY.                                    
040500     IF WS-PATTERN-MATCHED                                                
040600         SET MATCH-FOUND TO TRUE                                          
040700     END-IF.                                                              
040800*---------------------------------------------------------------*         
040900 2401-CHECK-H01-THRU-H08.                                                 
041000*---------------------------------------------------------------*         
041100     MOVE 'N' TO MATCH-FOUND-SW.                                          
041200     PERFORM 2410-CHECK-H01 THRU 2480-CHECK-H08-EXIT.                     
041300*---------------------------------------------------------------*         
041400 2410-CHECK-H01.                                                          
041500*---------------------------------------------------------------*         
041600     MOVE 0 TO WS-HIT-COUNT.                                              
041700     INSPECT FI-FILE-NAME TALLYING WS-HIT-COUNT                           
041800         FOR ALL '_original.py'.                                          
041900     IF WS-HIT-COUNT > 0                                                  
042000         SET MATCH-FOUND TO TRUE                                          
042100         MOVE 'H01' TO WS-MATCHED-RULE-ID                                 
042200         GO TO 2480-CHECK-H08-EXIT                                        
042300     END-IF.                                                              
042400*---------------------------------------------------------------*         
042500 2420-CHECK-H02.                                                          
042600*---------------------------------------------------------------*         
042700     MOVE 0 TO WS-HIT-COUNT.                                              
042800     INSPECT FI-FILE-NAME TALLYING WS-HIT-COUNT                           
042900         FOR LEADING 'backups_'.                                          
043000     IF WS-HIT-COUNT > 0                                                  
043100         SET MATCH-FOUND TO TRUE                                          
043200         MOVE 'H02' TO WS-MATCHED-RULE-ID                                 
043300         GO TO 2480-CHECK-H08-EXIT                                        
043400     END-IF.                                                              
043500*---------------------------------------------------------------*         
043600 2430-CHECK-H03.                                                          
043700*---------------------------------------------------------------*         
043800     MOVE 0 TO WS-HIT-COUNT.                                              
043900     INSPECT FI-FILE-NAME TALLYING WS-HIT-COUNT                           
044000         FOR LEADING 'migration_report_'.                                 
044100     IF WS-HIT-COUNT = 0                                                  
044200         INSPECT FI-FILE-NAME TALLYING WS-HIT-COUNT                       
044300             FOR LEADING 'organization_manifest_'.                        
044400     END-IF.                                                              
044500     IF WS-HIT-COUNT > 0                                                  
044600         SET MATCH-FOUND TO TRUE                                          
044700         MOVE 'H03' TO WS-MATCHED-RULE-ID                                 
044800         GO TO 2480-CHECK-H08-EXIT                                        
044900     END-IF.                                                              
045000*---------------------------------------------------------------*         
045100 2440-CHECK-H04.                                                          
045200*---------------------------------------------------------------*         
045300     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                                      
045400     PERFORM 2441-TEST-HIST-EXACT4-ENTRY                                  
045500         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
045600         UNTIL WS-TABLE-IDX > 3 OR WS-LOOKUP-FOUND.                       
045700     IF WS-LOOKUP-FOUND                                                   
045800         SET MATCH-FOUND TO TRUE                                          
045900         MOVE 'H04' TO WS-MATCHED-RULE-ID                                 
046000         GO TO 2480-CHECK-H08-EXIT                                        
046100     END-IF.                                                              
046200*---------------------------------------------------------------*         
046300 2450-CHECK-H05.                                                          
046400*---------------------------------------------------------------*         
046500     MOVE 'N' TO MATCH-FOUND-SW.                                          
046600     PERFORM 2451-TEST-HIST-PATTERN-ENTRY                                 
046700         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
046800         UNTIL WS-TABLE-IDX > 26 OR MATCH-FOUND.                          
046900     IF MATCH-FOUND                                                       
047000         MOVE 'H05' TO WS-MATCHED-RULE-ID                                 
047100         GO TO 2480-CHECK-H08-EXIT                                        
047200     END-IF.                                                              
047300*---------------------------------------------------------------*         
047400 2460-CHECK-H06.                                                          
047500*---------------------------------------------------------------*         
047600     IF WS-NAME-LEN NOT < 5                                               
047700         COMPUTE WS-START-POS = WS-NAME-LEN - 4                           
047800         IF FI-FILE-NAME (WS-START-POS : 5) = '.html'                     
047900             MOVE 0 TO WS-HIT-COUNT                                       
048000             INSPECT FI-FILE-NAME TALLYING WS-HIT-COUNT                   
048100                 FOR ALL '_latest.html'                                   
048200             IF WS-HIT-COUNT = 0 AND FI-HAS-PAREN-DIGIT-YES               
048300                 SET MATCH-FOUND TO TRUE                                  
048400                 MOVE 'H06' TO WS-MATCHED-RULE-ID                         
048500                 GO TO 2480-CHECK-H08-EXIT                                
048600             END-IF                                                       
048700         END-IF                                                           
048800     END-IF.                                                              
048900*---------------------------------------------------------------*         
049000 2470-CHECK-H07.                                                          
049100*---------------------------------------------------------------*         
049200     IF WS-NAME-LEN NOT < 3                                               
049300         COMPUTE WS-START-POS = WS-NAME-LEN - 2                           
049400         IF FI-FILE-NAME (WS-START-POS : 3) = '.md'                       
049500             PERFORM 2330-SEARCH-LIVE-DOCS                                
049600             IF NOT WS-LOOKUP-FOUND                                       
049700                 SET MATCH-FOUND TO TRUE                                  
049800                 MOVE 'H07' TO WS-MATCHED-RULE-ID                         
049900                 GO TO 2480-CHECK-H08-EXIT                                
050000             END-IF                                                       
050100         END-IF                                                           
050200     END-IF.                                                              
050300*---------------------------------------------------------------*         
050400 2480-CHECK-H08.                                                          
050500*---------------------------------------------------------------*         
050600     IF WS-NAME-LEN NOT < 3                                               
050700         COMPUTE WS-START-POS = WS-NAME-LEN - 2                           
050800         IF FI-FILE-NAME (WS-START-POS : 3) = '.py'                       
050900             PERFORM 2310-SEARCH-LIVE-SCRIPTS                             
051000             IF NOT WS-LOOKUP-FOUND                                       
051100                 PERFORM 2485-SEARCH-KEEP-ROOT-LOOKUP                     
051200                 IF NOT WS-LOOKUP-FOUND                                   
051300                     SET MATCH-FOUND TO TRUE                              
051400                     MOVE 'H08' TO WS-MATCHED-RULE-ID                     
051500                 END-IF                                                   
051600             END-IF                                                       
051700         END-IF                                                           
051800     END-IF.                                                              
051900*---------------------------------------------------------------*         
052000 2480-CHECK-H08-EXIT.                                                     
052100*---------------------------------------------------------------*         
052200     EXIT.                                                                
052300*---------------------------------------------------------------*         
052400* THE FOUR TABLE-LOOKUP HELPERS BELOW ARE SHARED BY H04, H05 AND          
052500* H08 BUT KEPT OUT OF THE 2410-THRU-2480 RANGE ABOVE ON PURPOSE -         
052600* A PERFORM THRU FALLS THROUGH EVERY PHYSICAL PARAGRAPH IN THE            
052700* RANGE, AND THESE FOUR WOULD OTHERWISE RUN A SECOND, UNWANTED            
052800* TIME EVERY PASS.  LEFT AT THEIR ORIGINAL NUMBERS RATHER THAN            
052900* RENUMBERED SO THE H04/H05/H08 CROSS-REFERENCES ABOVE STILL              
053000* READ RIGHT.                                                             
053100*---------------------------------------------------------------*         
053200 2441-TEST-HIST-EXACT4-ENTRY.                                             
053300*---------------------------------------------------------------*         
053400     IF FI-FILE-NAME = HIST-EXACT4-ENTRY (WS-TABLE-IDX)                   
053500         SET WS-LOOKUP-FOUND TO TRUE                                      
053600     END-IF.                                                              
053700*---------------------------------------------------------------*         
053800 2451-TEST-HIST-PATTERN-ENTRY.                                            
053900*---------------------------------------------------------------*         
054000     MOVE HP-IS-WILDCARD (WS-TABLE-IDX) TO WS-PATTERN-IS-WILDCARD.        
054100     MOVE HP-PREFIX      (WS-TABLE-IDX) TO WS-PATTERN-PREFIX.             
054200     MOVE HP-PREFIX-LEN  (WS-TABLE-IDX) TO WS-PATTERN-PREFIX-LEN.         
054300     MOVE HP-SUFFIX      (WS-TABLE-IDX) TO WS-PATTERN-SUFFIX.             
054400     MOVE HP-SUFFIX-LEN  (WS-TABLE-IDX) TO WS-PATTERN-SUFFIX-LEN.         
054500     PERFORM 2900-MATCH-PATTERN-ENTRY.                                    
054600     IF WS-PATTERN-MATCHED                                                
054700         SET MATCH-FOUND TO TRUE                                          
054800     END-IF.                                                              
054900*---------------------------------------------------------------*         
055000 2485-SEARCH-KEEP-ROOT-LOOKUP.                                            
055100*---------------------------------------------------------------*         
055200     MOVE 'N' TO WS-LOOKUP-FOUND-SW.                                      
055300     PERFORM 2486-TEST-KEEP-ROOT-LOOKUP-ENTRY                             
055400         VARYING WS-TABLE-IDX FROM 1 BY 1                                 
055500         UNTIL WS-TABLE-IDX > 7 OR WS-LOOKUP-FOUND.                       
055600*---------------------------------------------------------------*         
055700 2486-TEST-KEEP-ROOT-LOOKUP-ENTRY.                                        
055800*---------------------------------------------------------------*         
055900     IF FI-FILE-NAME = KEEP-ROOT-ENTRY (WS-TABLE-IDX)                     
056000         SET WS-LOOKUP-FOUND TO TRUE                                      
056100     END-IF.                                                              
056200*---------------------------------------------------------------*         
056300 2900-FIND-NAME-LENGTH.                                                   
056400*---------------------------------------------------------------*         
056500     MOVE 60 TO WS-NAME-LEN.                                              
056600     PERFORM 2901-BACK-UP-OVER-TRAILING-SPACE                             
056700         UNTIL WS-NAME-LEN = 0                                            
056800         OR FI-FILE-NAME (WS-NAME-LEN : 1) NOT = SPACE.                   
056900*---------------------------------------------------------------*         
057000 2901-BACK-UP-OVER-TRAILING-SPACE.                                        
057100*---------------------------------------------------------------*         
057200     SUBTRACT 1 FROM WS-NAME-LEN.                                         
057300*---------------------------------------------------------------*         
057400 2900-MATCH-PATTERN-ENTRY.                                                
057500*---------------------------------------------------------------*         
057600     MOVE 'N' TO WS-PATTERN-MATCH-SW.                                     
057700     IF WS-PATTERN-IS-WILDCARD = 'Y'                                      
057800         PERFORM 2910-CHECK-WILDCARD-PATTERN                              
057900     ELSE                                                                 
058000         PERFORM 2920-CHECK-EXACT-PATTERN                                 
058100     END-IF.                                                              
058200*---------------------------------------------------------------*         
058300 2910-CHECK-WILDCARD-PATTERN.                                             
058400*---------------------------------------------------------------*         
058500     MOVE 'Y' TO WS-PREFIX-OK-SW.                                         
058600     MOVE 'Y' TO WS-SUFFIX-OK-SW.                                         
058700     COMPUTE WS-PATTERN-TOTAL-LEN =                                       
058800         WS-PATTERN-PREFIX-LEN + WS-PATTERN-SUFFIX-LEN.                   
058900     IF WS-NAME-LEN < WS-PATTERN-TOTAL-LEN                                
059000         MOVE 'N' TO WS-PREFIX-OK-SW                                      
059100     ELSE                                                                 
059200         IF WS-PATTERN-PREFIX-LEN > 0                                     
059300             IF FI-FILE-NAME (1 : WS-PATTERN-PREFIX-LEN) NOT =            
059400                 WS-PATTERN-PREFIX (1 : WS-PATTERN-PREFIX-LEN)            
059500                 MOVE 'N' TO WS-PREFIX-OK-SW                              
059600             END-IF                                                       
059700         END-IF                                                           
059800         IF WS-PATTERN-SUFFIX-LEN > 0                                     
059900             COMPUTE WS-START-POS =                                       
060000                 WS-NAME-LEN - WS-PATTERN-SUFFIX-LEN + 1                  
060100             MOVE WS-PATTERN-SUFFIX-LEN TO WS-CHECK-LEN                   
060200             IF FI-FILE-NAME (WS-START-POS : WS-CHECK-LEN) NOT =          
060300                 WS-PATTERN-SUFFIX (1 : WS-CHECK-LEN)                     
060400                 MOVE 'N' TO WS-SUFFIX-OK-SW                              
060500             END-IF                                                       
060600         END-IF                                                           
060700     END-IF.                                                              
060800     IF WS-PREFIX-OK-SW = 'Y' AND WS-SUFFIX-OK-SW = 'Y'                   
060900         SET WS-PATTERN-MATCHED TO TRUE                                   
061000     END-IF.                                                              
061100*---------------------------------------------------------------*         
061200 2920-CHECK-EXACT-PATTERN.                                                
061300*---------------------------------------------------------------*         
061400     IF WS-NAME-LEN = WS-PATTERN-PREFIX-LEN                               
061500         IF WS-PATTERN-PREFIX-LEN > 0                                     
061600             IF FI-FILE-NAME (1 : WS-PATTERN-PREFIX-LEN) =                
061700                 WS-PATTERN-PREFIX (1 : WS-PATTERN-PREFIX-LEN)            
061800                 SET WS-PATTERN-MATCHED TO TRUE                           
061900             END-IF                                                       
062000         ELSE                                                             
062100             SET WS-PATTERN-MATCHED TO TRUE                               
062200         END-IF                                                           
062300     END-IF.                                                              
062400*---------------------------------------------------------------*         
062500 3000-CLOSE-FILES.                                                        
062600*---------------------------------------------------------------*         
062700     CLOSE FILE-INVENTORY                                                 
062800           DISPOSITION-FILE.                                              
062900*---------------------------------------------------------------*         
063000 8000-READ-INVENTORY-FILE.                                                
063100*---------------------------------------------------------------*         
063200     READ FILE-INVENTORY                                                  
063300         AT END MOVE 'Y' TO END-OF-FILE-SW                                
063400     END-READ.                                                            
063500*---------------------------------------------------------------*         
063600 9000-PRINT-TOTALS.                                                       
063700*---------------------------------------------------------------*         
063800     MOVE WS-MOVED-LIVE-CNT TO WS-MOVED-LIVE-ED.                          
063900     MOVE WS-MOVED-HIST-CNT TO WS-MOVED-HIST-ED.                          
064000     MOVE WS-KEPT-ROOT-CNT  TO WS-KEPT-ROOT-ED.                           
064100     MOVE WS-ERROR-CNT      TO WS-ERROR-ED.                               
064200     DISPLAY '*===============================================*'.         
064300     DISPLAY '* FILEDISP - SCRIPT ARCHIVE DISPOSITION SUMMARY  *'.        
064400     DISPLAY '*===============================================*'.         
064500     DISPLAY '  MOVED TO LIVE .......... ' WS-MOVED-LIVE-ED.              
064600     DISPLAY '  MOVED TO HISTORICAL .... ' WS-MOVED-HIST-ED.              
064700     DISPLAY '  KEPT IN ROOT ........... ' WS-KEPT-ROOT-ED.               
064800     DISPLAY '  ERRORS ................. ' WS-ERROR-ED.                   
064900     DISPLAY '*===============================================*'.         
