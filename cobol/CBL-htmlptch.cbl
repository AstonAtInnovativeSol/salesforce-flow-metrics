000100*===============================================================*         
000200* PROGRAM NAME:    HTMLPTCH                                               
000300* ORIGINAL AUTHOR: T OKONKWO                                              
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 07/09/95 T OKONKWO      CREATED FOR SCRIPT ARCHIVE MIGRATION -          
000900*                         PASSES OVER THE PUBLISHED REPORT HTML           
001000*                         PAGES AND REPORTS WHICH ONES GOT THE            
001100*                         BACK-BUTTON PATCHED IN.                         
001200* 04/11/01 T OKONKWO      SKIPS INDEX.HTML, IT IS NOT PART OF THE         
001300*                         REPORT SET AND HAS NO BACK BUTTON, REQ          
001400*                         4471.                                           
001500* 01/09/02 R DELACRUZ     ADDED THE OPEN-ERROR BAIL-OUT TO                
001600*                         PROGRAM-END SO A BAD HTMDD OR PRPDD             
001700*                         ASSIGNMENT DOES NOT RUN THE REPORT              
001800*                         AGAINST A CLOSED FILE, REQ 4625.                
001900*===============================================================*         
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.    HTMLPTCH.                                                 
002200 AUTHOR.        T OKONKWO.                                                
002300 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002400 DATE-WRITTEN.  07/09/95.                                                 
002500 DATE-COMPILED.                                                           
002600 SECURITY.      NON-CONFIDENTIAL.                                         
002700*===============================================================*         
002800 ENVIRONMENT DIVISION.                                                    
002900*---------------------------------------------------------------*         
003000 CONFIGURATION SECTION.                                                   
003100*---------------------------------------------------------------*         
003200 SOURCE-COMPUTER. IBM-3081.                                               
003300 OBJECT-COMPUTER. IBM-3081.                                               
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600*---------------------------------------------------------------*         
003700 INPUT-OUTPUT SECTION.                                                    
003800*---------------------------------------------------------------*         
003900 FILE-CONTROL.                                                            
004000     SELECT HTML-INVENTORY ASSIGN TO HTMDD                                
004100       ORGANIZATION IS SEQUENTIAL                                         
004200       FILE STATUS IS HTM-FILE-STATUS.                                    
004300*                                                                         
004400     SELECT PATCH-REPORT ASSIGN TO PRPDD                                  
004500       ORGANIZATION IS SEQUENTIAL                                         
004600       FILE STATUS IS PRP-FILE-STATUS.                                    
004700*===============================================================*         
004800 DATA DIVISION.                                                           
004900*---------------------------------------------------------------*         
005000 FILE SECTION.                                                            
005100*---------------------------------------------------------------*         
005200 FD  HTML-INVENTORY                                                       
005300     RECORDING MODE IS F                                                  
005400     LABEL RECORDS ARE STANDARD.                                          
005500 COPY HTMLFILE.                                                           
005600*---------------------------------------------------------------*         
005700 FD  PATCH-REPORT                                                         
005800     RECORDING MODE IS F                                                  
005900     LABEL RECORDS ARE STANDARD.                                          
006000 01  PATCH-REPORT-LINE                PIC X(80).                          
006100*---------------------------------------------------------------*         
006200 WORKING-STORAGE SECTION.                                                 
006300*---------------------------------------------------------------*         
006400 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006500     05  HTM-FILE-STATUS          PIC X(02) VALUE '00'.                   
006600         88  HTM-FILE-OK                VALUE '00'.                       
006700     05  PRP-FILE-STATUS          PIC X(02) VALUE '00'.                   
006800         88  PRP-FILE-OK                VALUE '00'.                       
006900     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.                    
007000         88  END-OF-FILE                VALUE 'Y'.                        
007100*---------------------------------------------------------------*         
007200 01  WS-TODAY-AREA.                                                       
007300     05  WS-TODAY                 PIC 9(06).                              
007400     05  WS-TODAY-R REDEFINES WS-TODAY.                                   
007500         10  WS-TODAY-YY          PIC 9(02).                              
007600         10  WS-TODAY-MM          PIC 9(02).                              
007700         10  WS-TODAY-DD          PIC 9(02).                              
007800*---------------------------------------------------------------*         
007900 01  WS-CONTROL-TOTALS.                                                   
008000     05  WS-PROCESSED-CNT         PIC S9(4) COMP VALUE 0.                 
008100     05  WS-UPDATED-CNT           PIC S9(4) COMP VALUE 0.                 
008200*---------------------------------------------------------------*         
008300 01  WS-REPORT-FIELDS.                                                    
008400     05  WS-UPDATED-ED            PIC ZZZ9.                               
008500     05  WS-PROCESSED-ED          PIC ZZZ9.                               
008600     05  WS-SHORTFALL-ED          PIC ZZZ9.                               
008700*===============================================================*         
008800 PROCEDURE DIVISION.                                                      
008900*---------------------------------------------------------------*         
009000 0000-MAIN-PROCESSING.                                                    
009100*---------------------------------------------------------------*         
009200     PERFORM 1000-OPEN-FILES.                                             
009300     PERFORM 8000-READ-HTML-INVENTORY.                                    
009400     PERFORM 2000-PROCESS-HTML-FILE                                       
009500         UNTIL END-OF-FILE.                                               
009600     PERFORM 9000-PRINT-TOTALS.                                           
009700     GO TO PROGRAM-END.                                                   
009800*---------------------------------------------------------------*         
009900 1000-OPEN-FILES.                                                         
010000*---------------------------------------------------------------*         
010100     OPEN INPUT  HTML-INVENTORY                                           
010200          OUTPUT PATCH-REPORT.                                            
010300     IF NOT HTM-FILE-OK                                                   
010400         DISPLAY '  HTML-INVENTORY OPEN ERROR, STATUS '                   
010500             HTM-FILE-STATUS                                              
010600         GO TO PROGRAM-END                                                
010700     END-IF.                                                              
010800     IF NOT PRP-FILE-OK                                                   
010900         DISPLAY '  PATCH-REPORT OPEN ERROR, STATUS '                     
011000             PRP-FILE-STATUS                                              
011100         GO TO PROGRAM-END                                                
011200     END-IF.                                                              
011300     ACCEPT WS-TODAY FROM DATE.                                           
011400*---------------------------------------------------------------*         
011500 2000-PROCESS-HTML-FILE.                                                  
011600*---------------------------------------------------------------*         
011700     IF HF-FILE-NAME NOT = 'index.html'                                   
011800         ADD 1 TO WS-PROCESSED-CNT                                        
011900         MOVE HF-FILE-NAME TO PR-FILE-NAME                                
012000         IF HF-HAS-HEADER-YES                                             
012100             MOVE 'UPDATED' TO PR-STATUS                                  
012200             ADD 1 TO WS-UPDATED-CNT                                      
012300         ELSE                                                             
012400             MOVE 'SKIPPED' TO PR-STATUS                                  
012500         END-IF                                                           
012600         MOVE SPACE TO PR-SPARE-AREA                                      
012700         MOVE WS-TODAY TO PR-RUN-DATE-STAMP                               
012800         DISPLAY '  FILE ' HF-FILE-NAME ' - ' PR-STATUS                   
012900         WRITE PATCH-REPORT-LINE FROM PATCH-REPORT-RECORD                 
013000     END-IF.                                                              
013100     PERFORM 8000-READ-HTML-INVENTORY.                                    
013200*---------------------------------------------------------------*         
013300 8000-READ-HTML-INVENTORY.                                                
013400*---------------------------------------------------------------*         
013500     READ HTML-INVENTORY                                                  
013600         AT END MOVE 'Y' TO END-OF-FILE-SW                                
013700     END-READ.                                                            
013800*---------------------------------------------------------------*         
013900 9000-PRINT-TOTALS.                                                       
014000*---------------------------------------------------------------*         
014100     MOVE WS-UPDATED-CNT   TO WS-UPDATED-ED.                              
014200     MOVE WS-PROCESSED-CNT TO WS-PROCESSED-ED.                            
014300     DISPLAY '*===============================================*'.         
014400     DISPLAY '* HTMLPTCH - BACK-BUTTON PATCH SUMMARY           *'.        
014500     DISPLAY '*===============================================*'.         
014600     DISPLAY '  UPDATED ' WS-UPDATED-ED ' OF '                            
014700         WS-PROCESSED-ED ' FILES'.                                        
014800     IF WS-UPDATED-CNT < WS-PROCESSED-CNT                                 
014900         COMPUTE WS-SHORTFALL-ED =                                        
015000             WS-PROCESSED-CNT - WS-UPDATED-CNT                            
015100         DISPLAY '  ' WS-SHORTFALL-ED ' FILES NOT UPDATED'                
015200     END-IF.                                                              
015300     DISPLAY '*===============================================*'.         
015400*---------------------------------------------------------------*         
015500 PROGRAM-END.                                                             
015600*---------------------------------------------------------------*         
015700     CLOSE HTML-INVENTORY                                                 
015800           PATCH-REPORT.                                                  
015900     GOBACK.                                                              
