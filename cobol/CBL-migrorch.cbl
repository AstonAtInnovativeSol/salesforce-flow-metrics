000100*===============================================================*         
000200* PROGRAM NAME:    MIGRORCH                                               
000300* ORIGINAL AUTHOR: R DELACRUZ                                             
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 11/18/95 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION -          
000900*                         SEQUENCES THE BACKUP, VELOCITY AND              
001000*                         EXECUTIVE PHASES AND REPORTS RESULTS.           
001100* 05/04/00 T OKONKWO      HONORS PC-SKIP-FLAG SO A SINGLE PHASE           
001200*                         CAN BE RERUN WITHOUT REDOING THE WHOLE          
001300*                         CHAIN, REQ 5102.                                
001400* 02/20/02 T OKONKWO      SET RETURN-CODE NONZERO WHEN ANY PHASE          
001500*                         FAILS SO THE JOB SCHEDULER FLAGS THE            
001600*                         STEP, REQ 4625.                                 
001700* 03/15/02 R DELACRUZ     ADDED THE OPEN-ERROR BAIL-OUT TO                
001800*                         PROGRAM-END SO A BAD PHCDD OR MGRDD             
001900*                         ASSIGNMENT DOES NOT RUN THE ORCHESTRATOR        
002000*                         AGAINST A CLOSED FILE, REQ 4625.                
002100*===============================================================*         
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.    MIGRORCH.                                                 
002400 AUTHOR.        R DELACRUZ.                                               
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
002600 DATE-WRITTEN.  11/18/95.                                                 
002700 DATE-COMPILED.                                                           
002800 SECURITY.      NON-CONFIDENTIAL.                                         
002900*===============================================================*         
003000 ENVIRONMENT DIVISION.                                                    
003100*---------------------------------------------------------------*         
003200 CONFIGURATION SECTION.                                                   
003300*---------------------------------------------------------------*         
003400 SOURCE-COMPUTER. IBM-3081.                                               
003500 OBJECT-COMPUTER. IBM-3081.                                               
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800*---------------------------------------------------------------*         
003900 INPUT-OUTPUT SECTION.                                                    
004000*---------------------------------------------------------------*         
004100 FILE-CONTROL.                                                            
004200     SELECT PHASE-CONTROL ASSIGN TO PHCDD                                 
004300       ORGANIZATION IS SEQUENTIAL                                         
004400       FILE STATUS IS PHC-FILE-STATUS.                                    
004500*                                                                         
004600     SELECT MIGRATION-REPORT ASSIGN TO MGRDD                              
004700       ORGANIZATION IS SEQUENTIAL                                         
004800       FILE STATUS IS MGR-FILE-STATUS.                                    
004900*===============================================================*         
005000 DATA DIVISION.                                                           
005100*---------------------------------------------------------------*         
005200 FILE SECTION.                                                            
005300*---------------------------------------------------------------*         
005400 FD  PHASE-CONTROL                                                        
005500     RECORDING MODE IS F                                                  
005600     LABEL RECORDS ARE STANDARD.                                          
005700 COPY PHASECTL.                                                           
005800*---------------------------------------------------------------*         
005900 FD  MIGRATION-REPORT                                                     
006000     RECORDING MODE IS F                                                  
006100     LABEL RECORDS ARE STANDARD.                                          
006200 01  MIGRATION-REPORT-LINE              PIC X(60).                        
006300*---------------------------------------------------------------*         
006400 WORKING-STORAGE SECTION.                                                 
006500*---------------------------------------------------------------*         
006600 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006700     05  PHC-FILE-STATUS          PIC X(02) VALUE '00'.                   
006800         88  PHC-FILE-OK                VALUE '00'.                       
006900     05  MGR-FILE-STATUS          PIC X(02) VALUE '00'.                   
007000         88  MGR-FILE-OK                VALUE '00'.                       
007100     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.                    
007200         88  END-OF-FILE                VALUE 'Y'.                        
007300     05  WS-RUN-FAILED-SW         PIC X(01) VALUE 'N'.                    
007400         88  WS-RUN-FAILED               VALUE 'Y'.                       
007500*---------------------------------------------------------------*         
007600 01  WS-TODAY-AREA.                                                       
007700     05  WS-TODAY                 PIC 9(06).                              
007800     05  WS-TODAY-R REDEFINES WS-TODAY.                                   
007900         10  WS-TODAY-YY          PIC 9(02).                              
008000         10  WS-TODAY-MM          PIC 9(02).                              
008100         10  WS-TODAY-DD          PIC 9(02).                              
008200*---------------------------------------------------------------*         
008300 01  WS-CONTROL-TOTALS.                                                   
008400     05  WS-ATTEMPTED-CNT         PIC S9(4) COMP VALUE 0.                 
008500     05  WS-SUCCESSFUL-CNT        PIC S9(4) COMP VALUE 0.                 
008600*---------------------------------------------------------------*         
008700 01  WS-REPORT-FIELDS.                                                    
008800     05  WS-SUCCESSFUL-ED         PIC ZZZ9.                               
008900     05  WS-ATTEMPTED-ED          PIC ZZZ9.                               
009000*===============================================================*         
009100 PROCEDURE DIVISION.                                                      
009200*---------------------------------------------------------------*         
009300 0000-MAIN-PROCESSING.                                                    
009400*---------------------------------------------------------------*         
009500     PERFORM 1000-OPEN-FILES.                                             
009600     PERFORM 8000-READ-PHASE-CONTROL.                                     
009700     PERFORM 2000-PROCESS-PHASE-CONTROL                                   
009800         UNTIL END-OF-FILE.                                               
009900     PERFORM 9000-PRINT-TOTALS.                                           
010000     GO TO PROGRAM-END.                                                   
010100*---------------------------------------------------------------*         
010200 1000-OPEN-FILES.                                                         
010300*---------------------------------------------------------------*         
010400     OPEN INPUT  PHASE-CONTROL                                            
010500          OUTPUT MIGRATION-REPORT.                                        
010600     IF NOT PHC-FILE-OK                                                   
010700         DISPLAY '  PHASE-CONTROL OPEN ERROR, STATUS '                    
010800             PHC-FILE-STATUS                                              
010900         SET WS-RUN-FAILED TO TRUE                                        
011000         GO TO PROGRAM-END                                                
011100     END-IF.                                                              
011200     IF NOT MGR-FILE-OK                                                   
011300         DISPLAY '  MIGRATION-REPORT OPEN ERROR, STATUS '                 
011400             MGR-FILE-STATUS                                              
011500         SET WS-RUN-FAILED TO TRUE                                        
011600         GO TO PROGRAM-END                                                
011700     END-IF.                                                              
011800     ACCEPT WS-TODAY FROM DATE.                                           
011900*---------------------------------------------------------------*         
012000 2000-PROCESS-PHASE-CONTROL.                                              
012100*---------------------------------------------------------------*         
012200     MOVE PC-PHASE-NAME TO MR-PHASE-NAME.                                 
012300     IF PC-SKIP-THIS-PHASE                                                
012400         MOVE 'SKIPPED' TO MR-STATUS                                      
012500     ELSE                                                                 
012600         ADD 1 TO WS-ATTEMPTED-CNT                                        
012700         IF PC-RESULT-SUCCESS                                             
012800             MOVE 'SUCCESS' TO MR-STATUS                                  
012900             ADD 1 TO WS-SUCCESSFUL-CNT                                   
013000         ELSE                                                             
013100             MOVE 'FAILED' TO MR-STATUS                                   
013200             SET WS-RUN-FAILED TO TRUE                                    
013300         END-IF                                                           
013400     END-IF.                                                              
013500     MOVE SPACE TO MR-SPARE-AREA.                                         
013600     MOVE WS-TODAY TO MR-RUN-DATE-STAMP.                                  
013700     DISPLAY '  PHASE ' PC-PHASE-NAME ' - ' MR-STATUS.                    
013800     WRITE MIGRATION-REPORT-LINE FROM MIGRATION-REPORT-RECORD.            
013900     PERFORM 8000-READ-PHASE-CONTROL.                                     
014000*---------------------------------------------------------------*         
014100 8000-READ-PHASE-CONTROL.                                                 
014200*---------------------------------------------------------------*         
014300     READ PHASE-CONTROL                                                   
014400         AT END MOVE 'Y' TO END-OF-FILE-SW                                
014500     END-READ.                                                            
014600*---------------------------------------------------------------*         
014700 9000-PRINT-TOTALS.                                                       
014800*---------------------------------------------------------------*         
014900     MOVE WS-SUCCESSFUL-CNT TO WS-SUCCESSFUL-ED.                          
015000     MOVE WS-ATTEMPTED-CNT  TO WS-ATTEMPTED-ED.                           
015100     DISPLAY '*===============================================*'.         
015200     DISPLAY '* MIGRORCH - MIGRATION ORCHESTRATOR SUMMARY      *'.        
015300     DISPLAY '*===============================================*'.         
015400     DISPLAY '  SUCCESSFUL ' WS-SUCCESSFUL-ED ' OF '                      
015500         WS-ATTEMPTED-ED ' PHASES'.                                       
015600     IF WS-RUN-FAILED                                                     
015700         DISPLAY '  MIGRATION FAILED'                                     
015800     ELSE                                                                 
015900         DISPLAY '  MIGRATION COMPLETE'                                   
016000     END-IF.                                                              
016100     DISPLAY '*===============================================*'.         
016200*---------------------------------------------------------------*         
016300 PROGRAM-END.                                                             
016400*---------------------------------------------------------------*         
016500     CLOSE PHASE-CONTROL                                                  
016600           MIGRATION-REPORT.                                              
016700     IF WS-RUN-FAILED                                                     
016800         MOVE 8 TO RETURN-CODE                                            
016900     END-IF.                                                              
017000     GOBACK.                                                              
