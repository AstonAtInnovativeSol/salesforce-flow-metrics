000100*---------------------------------------------------------------*         
000200* COPYLIB-BCKFILE                                                         
000300* BACKUP MANIFEST RECORD LAYOUT AND THE BACKUP SCRIPT LIST TABLE          
000400* USED BY BKUPMAN.  THE TABLE IS PRIMED WITH THE 12 SCRIPTS THE           
000500* SHOP EXPECTS IN THE PRIMARY SCRIPTS FOLDER, THEN GROWN AT RUN           
000600* TIME WITH EVERY PYTHON FILE BKUPMAN FINDS IN THE SECONDARY              
000700* (TOUCHPOINT) FOLDER.                                                    
000800*---------------------------------------------------------------*         
000900* MAINTENENCE LOG                                                         
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
001100* --------- ------------  ---------------------------------------         
001200* 03/11/94 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION.           
001300* 09/02/98 R DELACRUZ     EXPANDED THE STATIC LIST TO 12 NAMES            
001400*                         PER OPS REQUEST, DROPPED THE EXECUTIVE          
001500*                         DASHBOARD SCRIPT (BACKED UP SEPARATELY).        
001600* 06/30/01 T OKONKWO      ADDED THE DYNAMIC TOUCHPOINT GROWTH             
001700*                         RULE, REQ 4471.                                 
001800*---------------------------------------------------------------*         
001900 01  BACKUP-MANIFEST-RECORD.                                              
002000     05  BM-FOLDER-CODE               PIC X(01).                          
002100     05  BM-FILE-NAME                 PIC X(60).                          
002200     05  BM-STATUS                    PIC X(10).                          
002300         88  BM-STATUS-BACKED-UP            VALUE 'BACKED-UP'.            
002400         88  BM-STATUS-NOT-FOUND            VALUE 'NOT-FOUND'.            
002500     05  FILLER                       PIC X(09).                          
002600*---------------------------------------------------------------*         
002700* THE BACKUP LIST TABLE.  ENTRIES 1-12 ARE THE FIXED, SHOP                
002800* STANDARD SET EXPECTED IN THE PRIMARY FOLDER.  ENTRIES 13                
002900* THROUGH WS-BACKUP-LIST-COUNT ARE APPENDED AT RUN TIME, ONE PER          
003000* TOUCHPOINT PYTHON FILE DISCOVERED DURING THE INVENTORY SCAN.            
003100*---------------------------------------------------------------*         
003200 01  WS-BACKUP-LIST-COUNT             PIC S9(4) COMP VALUE 12.            
003300 01  BACKUP-LIST-TABLE.                                                   
003400     05  BACKUP-LIST-ENTRY OCCURS 1 TO 500 TIMES                          
003500         DEPENDING ON WS-BACKUP-LIST-COUNT                                
003600         INDEXED BY BL-INDEX.                                             
003700         10  BL-KEY-AREA.                                                 
003800             15  BL-FOLDER-CODE       PIC X(01).                          
003900             15  BL-FILE-NAME         PIC X(60).                          
004000         10  BL-KEY-AREA-R REDEFINES                                      
004100             BL-KEY-AREA.                                                 
004200             15  BL-ENTRY-KEY         PIC X(61).                          
004300         10  BL-PRESENT-SW            PIC X(01) VALUE 'N'.                
004400             88  BL-PRESENT                    VALUE 'Y'.                 
004500*---------------------------------------------------------------*         
004600 01  STATIC-BACKUP-LIST-VALUES.                                           
004700     05  FILLER PIC X(61) VALUE '1SnapshotSummary.py'.                    
004800     05  FILLER PIC X(61) VALUE '1TrailingProfServ.py'.                   
004900     05  FILLER PIC X(61) VALUE '1pipev3.py'.                             
005000     05  FILLER PIC X(61) VALUE '1BocaSalesMotion2.py'.                   
005100     05  FILLER PIC X(61) VALUE                                           
005200         '1Salesforce_flow_slack_metrics.py'.                             
005300     05  FILLER PIC X(61) VALUE '1dealSizeWinRate.py'.                    
005400     05  FILLER PIC X(61) VALUE '1highlevel_upgraded.py'.                 
005500     05  FILLER PIC X(61) VALUE '1elite_pipeline_analysis.py'.            
005600     05  FILLER PIC X(61) VALUE '1highlevel_clean.py'.                    
005700     05  FILLER PIC X(61) VALUE '1html_template_base.py'.                 
005800     05  FILLER PIC X(61) VALUE '1run_velocity_migration.py'.             
005900     05  FILLER PIC X(61) VALUE '1backfill_json_history.py'.              
006000 01  STATIC-BACKUP-LIST-TABLE REDEFINES                                   
006100     STATIC-BACKUP-LIST-VALUES.                                           
006200     05  STATIC-BACKUP-ENTRY OCCURS 12 TIMES.                             
006300         10  SB-FOLDER-CODE           PIC X(01).                          
006400         10  SB-FILE-NAME             PIC X(60).                          
