000100*---------------------------------------------------------------*         
000200* COPYLIB-DISPFILE                                                        
000300* DISPOSITION RECORD LAYOUT - ONE RECORD WRITTEN BY FILEDISP              
000400* PER NON-SKIPPED INVENTORY RECORD, RECORDING THE DISPOSITION             
000500* THE RULE ENGINE ASSIGNED AND THE RULE THAT FIRED.                       
000600*---------------------------------------------------------------*         
000700* MAINTENENCE LOG                                                         
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000900* --------- ------------  ---------------------------------------         
001000* 03/11/94 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION.           
001100* 09/02/98 R DELACRUZ     ADDED DR-RULE-ID SO AUDIT COULD TRACE           
001200*                         WHICH TABLE ENTRY FIRED FOR A RECORD.           
001300*---------------------------------------------------------------*         
001400 01  DISPOSITION-RECORD.                                                  
001500     05  DR-FILE-NAME                PIC X(60).                           
001600     05  DR-DISPOSITION              PIC X(12).                           
001700         88  DR-DISP-LIVE                  VALUE 'LIVE'.                  
001800         88  DR-DISP-HISTORICAL            VALUE 'HISTORICAL'.            
001900         88  DR-DISP-KEEP-ROOT              VALUE 'KEEP-ROOT'.            
002000         88  DR-DISP-UNCATEGORZD            VALUE 'UNCATEGORZD'.          
002100         88  DR-DISP-SKIPPED-HID            VALUE 'SKIPPED-HID'.          
002200     05  DR-RULE-ID                   PIC X(04).                          
002300     05  FILLER                       PIC X(04).                          
