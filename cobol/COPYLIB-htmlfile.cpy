000100*---------------------------------------------------------------*         
000200* COPYLIB-HTMLFILE                                                        
000300* HTML FILE RECORD AND PATCH REPORT RECORD LAYOUTS - DRIVES AND           
000400* REPORTS ON HTMLPTCH, THE BACK-BUTTON PATCH STATUS PASS OVER             
000500* THE PUBLISHED REPORT HTML PAGES.                                        
000600*---------------------------------------------------------------*         
000700* MAINTENENCE LOG                                                         
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000900* --------- ------------  ---------------------------------------         
001000* 07/09/95 T OKONKWO      CREATED FOR SCRIPT ARCHIVE MIGRATION.           
001100* 04/11/01 T OKONKWO      SET ASIDE SPARE BYTES IN BOTH RECORDS           
001200*                         FOR A FUTURE PATCH RUN DATE STAMP.              
001300* 01/09/02 R DELACRUZ     PR-RUN-DATE-STAMP IS NOW POPULATED EACH         
001400*                         RUN, NOT JUST RESERVED, REQ 4625.               
001500*---------------------------------------------------------------*         
001600 01  HTML-FILE-RECORD.                                                    
001700     05  HF-FILE-NAME                 PIC X(60).                          
001800     05  HF-HAS-BACKBTN               PIC X(01).                          
001900         88  HF-HAS-BACKBTN-YES             VALUE 'Y'.                    
002000     05  HF-HAS-HEADER                PIC X(01).                          
002100         88  HF-HAS-HEADER-YES             VALUE 'Y'.                     
002200     05  HF-SPARE-AREA                PIC X(18).                          
002300     05  HF-SPARE-AREA-R REDEFINES                                        
002400         HF-SPARE-AREA.                                                   
002500         10  HF-RESERVED-FLAGS        PIC X(06).                          
002600         10  FILLER                   PIC X(12).                          
002700*---------------------------------------------------------------*         
002800 01  PATCH-REPORT-RECORD.                                                 
002900     05  PR-FILE-NAME                 PIC X(60).                          
003000     05  PR-STATUS                    PIC X(10).                          
003100         88  PR-STATUS-UPDATED             VALUE 'UPDATED'.               
003200         88  PR-STATUS-SKIPPED             VALUE 'SKIPPED'.               
003300     05  PR-SPARE-AREA                PIC X(10).                          
003400     05  PR-SPARE-AREA-R REDEFINES                                        
003500         PR-SPARE-AREA.                                                   
003600         10  PR-RUN-DATE-STAMP        PIC 9(06).                          
003700         10  FILLER                   PIC X(04).                          
