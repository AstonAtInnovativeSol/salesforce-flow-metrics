000100*---------------------------------------------------------------*         
000200* COPYLIB-INVFILE                                                         
000300* SCRIPT ARCHIVE INVENTORY RECORD LAYOUT - SHARED BY THE FILE             
000400* DISPOSITION ENGINE (FILEDISP) AND THE BACKUP MANIFEST BUILDER           
000500* (BKUPMAN).  ONE RECORD PER ENTRY DISCOVERED IN THE REPORTING            
000600* SCRIPT ARCHIVE DURING THE PRE-MIGRATION SURVEY PASS.                    
000700*---------------------------------------------------------------*         
000800* MAINTENENCE LOG                                                         
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
001000* --------- ------------  ---------------------------------------         
001100* 03/11/94 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION.           
001200* 09/02/98 R DELACRUZ     ADDED FI-HAS-PAREN-DIGIT FOR THE                
001300*                         TIMESTAMPED HTML COPY DETECTION RULE.           
001400* 01/14/99 T OKONKWO      Y2K REVIEW - NO DATE FIELDS IN THIS             
001500*                         RECORD, NO CHANGE REQUIRED.                     
001600* 06/30/01 T OKONKWO      ADDED FI-FOLDER-CODE FOR THE SECOND             
001700*                         (TOUCHPOINT) SOURCE FOLDER, REQ 4471.           
001800*---------------------------------------------------------------*         
001900 01  FILE-INVENTORY-RECORD.                                               
002000     05  FI-FILE-NAME                PIC X(60).                           
002100     05  FI-FILE-TYPE                PIC X(01).                           
002200         88  FI-IS-A-FILE                  VALUE 'F'.                     
002300         88  FI-IS-A-DIRECTORY             VALUE 'D'.                     
002400     05  FI-IS-HIDDEN                 PIC X(01).                          
002500         88  FI-HIDDEN-YES                 VALUE 'Y'.                     
002600     05  FI-IN-GITHUB-DIR             PIC X(01).                          
002700         88  FI-IN-GITHUB-DIR-YES          VALUE 'Y'.                     
002800     05  FI-HAS-PAREN-DIGIT           PIC X(01).                          
002900         88  FI-HAS-PAREN-DIGIT-YES        VALUE 'Y'.                     
003000     05  FI-FOLDER-CODE               PIC X(01).                          
003100         88  FI-FOLDER-PRIMARY             VALUE '1'.                     
003200         88  FI-FOLDER-TOUCHPOINT          VALUE '2'.                     
003300     05  FILLER                       PIC X(55).                          
