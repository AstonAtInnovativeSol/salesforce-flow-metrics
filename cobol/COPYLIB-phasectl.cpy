000100*---------------------------------------------------------------*         
000200* COPYLIB-PHASECTL                                                        
000300* MIGRATION PHASE CONTROL RECORD AND MIGRATION REPORT RECORD              
000400* LAYOUTS - DRIVES AND REPORTS ON MIGRORCH, THE ORCHESTRATOR              
000500* THAT SEQUENCES THE BACKUP, VELOCITY AND EXECUTIVE PHASES OF             
000600* THE SCRIPT ARCHIVE MIGRATION.                                           
000700*---------------------------------------------------------------*         
000800* MAINTENENCE LOG                                                         
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
001000* --------- ------------  ---------------------------------------         
001100* 11/18/95 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION.           
001200* 05/04/00 T OKONKWO      ADDED PC-SKIP-FLAG SO OPERATIONS COULD          
001300*                         RERUN A SINGLE PHASE WITHOUT REDOING            
001400*                         THE WHOLE CHAIN, REQ 5102.                      
001500* 02/20/02 T OKONKWO      SET ASIDE SPARE BYTES IN BOTH RECORDS           
001600*                         FOR A FUTURE PHASE SEQUENCE NUMBER.             
001700*---------------------------------------------------------------*         
001800 01  PHASE-CONTROL-RECORD.                                                
001900     05  PC-PHASE-NAME                PIC X(20).                          
002000         88  PC-PHASE-IS-BACKUP             VALUE 'BACKUP'.               
002100         88  PC-PHASE-IS-VELOCITY           VALUE 'VELOCITY'.             
002200         88  PC-PHASE-IS-EXECUTIVE          VALUE 'EXECUTIVE'.            
002300     05  PC-SKIP-FLAG                 PIC X(01).                          
002400         88  PC-SKIP-THIS-PHASE             VALUE 'Y'.                    
002500     05  PC-RESULT-FLAG               PIC X(01).                          
002600         88  PC-RESULT-SUCCESS              VALUE 'S'.                    
002700         88  PC-RESULT-FAILURE              VALUE 'F'.                    
002800     05  PC-SPARE-AREA                PIC X(18).                          
002900     05  PC-SPARE-AREA-R REDEFINES                                        
003000         PC-SPARE-AREA.                                                   
003100         10  PC-SEQUENCE-NO           PIC 9(02).                          
003200         10  FILLER                   PIC X(16).                          
003300*---------------------------------------------------------------*         
003400 01  MIGRATION-REPORT-RECORD.                                             
003500     05  MR-PHASE-NAME                PIC X(20).                          
003600     05  MR-STATUS                    PIC X(10).                          
003700         88  MR-STATUS-SUCCESS              VALUE 'SUCCESS'.              
003800         88  MR-STATUS-FAILED               VALUE 'FAILED'.               
003900         88  MR-STATUS-SKIPPED              VALUE 'SKIPPED'.              
004000     05  MR-SPARE-AREA                PIC X(30).                          
004100     05  MR-SPARE-AREA-R REDEFINES                                        
004200         MR-SPARE-AREA.                                                   
004300         10  MR-RUN-DATE-STAMP        PIC 9(06).                          
004400         10  FILLER                   PIC X(24).                          
