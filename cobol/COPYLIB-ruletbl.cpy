000100*---------------------------------------------------------------*         
000200* COPYLIB-RULETBL                                                         
000300* FILE DISPOSITION RULE TABLES - THE ORDERED, TABLE-DRIVEN RULE           
000400* ENGINE THAT FILEDISP WALKS, FIRST MATCH WINS, FOR EVERY RECORD          
000500* IN THE SCRIPT ARCHIVE INVENTORY.  EVERY ENTRY IN A GIVEN TABLE          
000600* SHARES ONE RULE-ID; PRIORITY BETWEEN TABLES IS ENFORCED BY THE          
000700* EVALUATE CHAIN IN FILEDISP ITSELF, NOT BY ANYTHING IN HERE.             
000800* EACH EXACT-NAME TABLE IS PRIMED BY REDEFINING A BLOCK OF                
000900* 60-BYTE FILLER LITERALS - THE SHOP'S USUAL WAY OF LOADING AN            
001000* OCCURS TABLE WITH VALUES AT COMPILE TIME.                               
001100*---------------------------------------------------------------*         
001200* MAINTENENCE LOG                                                         
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
001400* --------- ------------  ---------------------------------------         
001500* 03/11/94 R DELACRUZ     CREATED FOR SCRIPT ARCHIVE MIGRATION,           
001600*                         KEEP-IN-ROOT AND LIVE-SCRIPTS TABLES.           
001700* 09/02/98 R DELACRUZ     ADDED LIVE-CONFIG, LIVE-DOCS AND THE            
001800*                         LIVE-OUTPUT WILDCARD TABLE (RULES               
001900*                         L02-L04).                                       
002000* 01/14/99 T OKONKWO      Y2K REVIEW - NO DATE-BEARING FIELDS IN          
002100*                         THESE TABLES, NO CHANGE REQUIRED.               
002200* 06/30/01 T OKONKWO      ADDED THE HISTORICAL PATTERN TABLE              
002300*                         (RULE H05) AND THE NOT-MAIN-VERSION             
002400*                         EXACT LIST (RULE H04), REQ 4471.                
002500*---------------------------------------------------------------*         
002600* RULE K01 - NAMES THAT STAY IN THE ROOT OF THE ARCHIVE NO                
002700* MATTER WHAT - INFRASTRUCTURE, NOT A REPORTING SCRIPT.                   
002800*---------------------------------------------------------------*         
002900 01  KEEP-ROOT-VALUES.                                                    
003000     05  FILLER PIC X(60) VALUE '.git'.                                   
003100     05  FILLER PIC X(60) VALUE '.github'.                                
003200     05  FILLER PIC X(60) VALUE 'Live and migrated to GitHub'.            
003300     05  FILLER PIC X(60) VALUE 'Historical Artifact'.                    
003400     05  FILLER PIC X(60) VALUE 'organize_files.py'.                      
003500     05  FILLER PIC X(60) VALUE 'run_full_migration.py'.                  
003600     05  FILLER PIC X(60) VALUE 'backup_all_scripts.py'.                  
003700 01  KEEP-ROOT-TABLE REDEFINES KEEP-ROOT-VALUES.                          
003800     05  KEEP-ROOT-ENTRY OCCURS 7 TIMES PIC X(60).                        
003900*---------------------------------------------------------------*         
004000* RULE L01 - ACTIVELY-CALLED REPORTING SCRIPTS.                           
004100*---------------------------------------------------------------*         
004200 01  LIVE-SCRIPTS-VALUES.                                                 
004300     05  FILLER PIC X(60) VALUE 'SnapshotSummary.py'.                     
004400     05  FILLER PIC X(60) VALUE 'TrailingProfServ.py'.                    
004500     05  FILLER PIC X(60) VALUE 'pipev3.py'.                              
004600     05  FILLER PIC X(60) VALUE 'BocaSalesMotion2.py'.                    
004700     05  FILLER PIC X(60) VALUE                                           
004800         'Salesforce_flow_slack_metrics.py'.                              
004900     05  FILLER PIC X(60) VALUE 'dealSizeWinRate.py'.                     
005000     05  FILLER PIC X(60) VALUE 'highlevel_upgraded.py'.                  
005100     05  FILLER PIC X(60) VALUE 'elite_pipeline_analysis.py'.             
005200     05  FILLER PIC X(60) VALUE 'highlevel_clean.py'.                     
005300     05  FILLER PIC X(60) VALUE 'html_template_base.py'.                  
005400     05  FILLER PIC X(60) VALUE 'run_velocity_migration.py'.              
005500     05  FILLER PIC X(60) VALUE 'run_executive_dashboard.py'.             
005600     05  FILLER PIC X(60) VALUE 'backfill_json_history.py'.               
005700 01  LIVE-SCRIPTS-TABLE REDEFINES LIVE-SCRIPTS-VALUES.                    
005800     05  LIVE-SCRIPTS-ENTRY OCCURS 13 TIMES PIC X(60).                    
005900*---------------------------------------------------------------*         
006000* RULE L02 - LIVE SUPPORT/CONFIGURATION FILES.                            
006100*---------------------------------------------------------------*         
006200 01  LIVE-CONFIG-VALUES.                                                  
006300     05  FILLER PIC X(60) VALUE '.gitignore'.                             
006400     05  FILLER PIC X(60) VALUE 'requirements.txt'.                       
006500     05  FILLER PIC X(60) VALUE 'sf_config.py.example'.                   
006600     05  FILLER PIC X(60) VALUE 'sf_config_helper.py'.                    
006700 01  LIVE-CONFIG-TABLE REDEFINES LIVE-CONFIG-VALUES.                      
006800     05  LIVE-CONFIG-ENTRY OCCURS 4 TIMES PIC X(60).                      
006900*---------------------------------------------------------------*         
007000* RULE L03 - LIVE DOCUMENTATION FILES.                                    
007100*---------------------------------------------------------------*         
007200 01  LIVE-DOCS-VALUES.                                                    
007300     05  FILLER PIC X(60) VALUE 'MIGRATION_PLAN.md'.                      
007400     05  FILLER PIC X(60) VALUE 'VELOCITY_MIGRATION_GUIDE.md'.            
007500     05  FILLER PIC X(60) VALUE 'QUICK_START.md'.                         
007600     05  FILLER PIC X(60) VALUE                                           
007700         'GITHUB_ACTIONS_AUTH_SETUP.md'.                                  
007800     05  FILLER PIC X(60) VALUE 'GITHUB_ACTIONS_SETUP.md'.                
007900     05  FILLER PIC X(60) VALUE                                           
008000         'GITHUB_SECRETS_EXACT_FIELDS.md'.                                
008100     05  FILLER PIC X(60) VALUE 'GITHUB_SECRETS_SECURITY.md'.             
008200     05  FILLER PIC X(60) VALUE                                           
008300         'GITHUB_SECRETS_ENTRY_GUIDE.md'.                                 
008400     05  FILLER PIC X(60) VALUE                                           
008500         'GITHUB_SECRETS_FINAL_CHECK.md'.                                 
008600     05  FILLER PIC X(60) VALUE 'GITHUB_PAGES_URLS.md'.                   
008700     05  FILLER PIC X(60) VALUE 'JWT_SETUP_GUIDE.md'.                     
008800     05  FILLER PIC X(60) VALUE 'JWT_SECURITY_SUMMARY.md'.                
008900     05  FILLER PIC X(60) VALUE 'PROJECT_SUMMARY.md'.                     
009000 01  LIVE-DOCS-TABLE REDEFINES LIVE-DOCS-VALUES.                          
009100     05  LIVE-DOCS-ENTRY OCCURS 13 TIMES PIC X(60).                       
009200*---------------------------------------------------------------*         
009300* RULE H04 - KNOWN NOT-MAIN-VERSION MARKER NAMES.                         
009400*---------------------------------------------------------------*         
009500 01  HIST-EXACT4-VALUES.                                                  
009600     05  FILLER PIC X(60) VALUE 'Not Main Verson'.                        
009700     05  FILLER PIC X(60) VALUE 'Not Main Version'.                       
009800     05  FILLER PIC X(60) VALUE 'I'.                                      
009900 01  HIST-EXACT4-TABLE REDEFINES HIST-EXACT4-VALUES.                      
010000     05  HIST-EXACT4-ENTRY OCCURS 3 TIMES PIC X(60).                      
010100*---------------------------------------------------------------*         
010200* A GENERIC PATTERN ENTRY - A PREFIX AND A SUFFIX WITH THEIR              
010300* LENGTHS PRE-COUNTED AT COMPILE TIME, PLUS A WILDCARD FLAG.              
010400* WC-IS-WILDCARD = 'N' MEANS THE WHOLE NAME MUST EQUAL THE                
010500* PREFIX (THE SUFFIX IS UNUSED); = 'Y' MEANS THE NAME MUST                
010600* START WITH THE PREFIX AND END WITH THE SUFFIX, WITH ANY                 
010700* NUMBER OF CHARACTERS (INCLUDING NONE) IN BETWEEN.  THESE TWO            
010800* PATTERN TABLES ARE LOADED BY PROCEDURE DIVISION MOVES IN                
010900* FILEDISP'S 1000-OPEN-FILES PARAGRAPH, NOT BY VALUE CLAUSES -            
011000* THE MIX OF WILDCARD AND EXACT ENTRIES DOES NOT FIT THE PLAIN            
011100* FILLER-REDEFINES TRICK USED ABOVE.                                      
011200*---------------------------------------------------------------*         
011300 01  LIVE-OUTPUT-TABLE.                                                   
011400     05  LIVE-OUTPUT-ENTRY OCCURS 4 TIMES.                                
011500         10  WC-IS-WILDCARD            PIC X(01).                         
011600         10  WC-PREFIX                 PIC X(30).                         
011700         10  WC-PREFIX-LEN             PIC S9(2) COMP.                    
011800         10  WC-SUFFIX                 PIC X(20).                         
011900         10  WC-SUFFIX-LEN             PIC S9(2) COMP.                    
012000*---------------------------------------------------------------*         
012100 01  HIST-PATTERN-TABLE.                                                  
012200     05  HIST-PATTERN-ENTRY OCCURS 26 TIMES.                              
012300         10  HP-IS-WILDCARD            PIC X(01).                         
012400         10  HP-PREFIX                 PIC X(30).                         
012500         10  HP-PREFIX-LEN             PIC S9(2) COMP.                    
012600         10  HP-SUFFIX                 PIC X(20).                         
012700         10  HP-SUFFIX-LEN             PIC S9(2) COMP.                    
